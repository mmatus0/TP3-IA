000100*****************************************************************         
000200* IAP - INSTITUTO AMBIENTAL DO PARANA                                     
000300* DIVISAO DE DEFESA CIVIL - NUCLEO DE QUEIMADAS E INCENDIOS               
000400*****************************************************************         
000500 IDENTIFICATION DIVISION.                                                 
000600 PROGRAM-ID. DIAGRISC-COB.                                                
000700 AUTHOR. JORGE KOIKE.                                                     
000800 INSTALLATION. IAP - PARANA.                                              
000900 DATE-WRITTEN. 22/08/1994.                                                
001000 DATE-COMPILED.                                                           
001100 SECURITY. USO RESTRITO AO NUCLEO DE QUEIMADAS.                           
001200* ANALISTA       : JORGE KOIKE                                            
001300* PROGRAMADOR(A) : JORGE KOIKE                                            
001400* FINALIDADE     : CLASSIFICA O RISCO DE INCENDIO DE CADA                 
001500*                   OBSERVACAO DE CAMPO (TEMPERATURA, UMIDADE E           
001600*                   VENTO) CONTRA A TABELA DE REGRAS CADASTRADA,          
001700*                   EM ORDEM DE PRIORIDADE, E EMITE O DIAGNOSTICO         
001800*                   E O RELATORIO RESUMO POR NIVEL DE RISCO.              
001900* VRS         DATA           DESCRICAO                                    
002000* ---------------------------------------------------------------         
002100* 1.0    22/08/1994   IMPLANTACAO - 1a VERSAO DO                  JK0894  
002200*        CLASSIFICADOR DE QUEIMADAS.                              JK0894  
002300* 1.1    14/03/1995   INCLUIDO CONTROLE DE PAGINACAO NO           JK0395  
002400*        RELATORIO (CAB1/CAB2/CAB3).                              JK0395  
002500* 1.2    09/11/1995   CORRIGIDA COMPARACAO DO OPERADOR 'LE'       JK1195  
002600*        QUE ESTAVA INVERTIDA COM 'GE'.                           JK1195  
002700* 1.3    03/06/1997   REGRA COM VARIAVEL DESCONHECIDA NUMA        JK0697  
002800*        CONDICAO PASSA A NUNCA DISPARAR (ANTES DAVA ERRO).       JK0697  
002900* 1.4    17/02/1999   AJUSTE PARA VIRADA DO ANO 2000 - CAMPO      JK0299  
003000*        OBS-DATA-AAAA PASSOU DE 2 P/ 4 DIGITOS.                  JK0299  
003100* 1.5    30/08/1999   TESTE FINAL DA VIRADA DO SECULO - CARGA     JK0899  
003200*        DE REGRAS DATADAS DE ANO 2000 CONFERIDA E APROVADA.      JK0899  
003300* 1.6    11/05/2001   ARQUIVO DE REGRAS AUSENTE OU VAZIO NAO      JK0501  
003400*        MAIS ABORTA O JOB - SEGUE COM TABELA ZERADA.             JK0501  
003500* 1.7    19/09/2003   TOTALIZADOR POR NIVEL DE RISCO PASSOU A     JK0903  
003600*        SER DINAMICO (WS-TAB-NIVEL), NAO MAIS FIXO.              JK0903  
003700* 1.8    02/02/2006   AUMENTADA A TABELA DE REGRAS DE 30 PARA     JK0206  
003800*        50 ENTRADAS, CONFORME SOLICITADO PELO NUCLEO.            JK0206  
003900* 1.9    14/07/2008   JUSTIFICATIVA DA REGRA DISPARADA CORTAVA    JK0708  
004000*        O NOME NO 1o ESPACO EM BRANCO (STRING COM DELIMITED BY   JK0708  
004100*        SPACE) - NOMES DE REGRA TEM MAIS DE UMA PALAVRA. PASSOU  JK0708  
004200*        A CALCULAR O TAMANHO REAL DO NOME (SEM O BRANCO DE       JK0708  
004300*        PREENCHIMENTO) EM 0586/0587 E USAR DELIMITED BY SIZE.    JK0708  
004400*****************************************************************         
004500                                                                          
004600 ENVIRONMENT DIVISION.                                                    
004700 CONFIGURATION SECTION.                                                   
004800* MAQUINA DO CPD DO NUCLEO - MESMA DO RESTANTE DO PARQUE DE               
004900* PROGRAMAS BATCH DA DIVISAO DE DEFESA CIVIL.                             
005000 SOURCE-COMPUTER. IBM-4331.                                               
005100 OBJECT-COMPUTER. IBM-4331.                                               
005200* C01 - CANAL DE SALTO DE FORMULARIO DA IMPRESSORA DE LINHA,              
005300* USADO NO ADVANCING PAGE DE 0300 PARA COMECAR CADA PAGINA NO             
005400* TOPO DO FORMULARIO CONTINUO.                                            
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM.                                                  
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900                                                                          
006000*     REGRAS - CADASTRO DE REGRAS, ENTRADA, SOMENTE LEITURA.              
006100     SELECT REGRAS    ASSIGN TO DISK                                      
006200-                      FILE STATUS STATUS-REGRAS.                         
006300                                                                          
006400*     OBSERVA - LEITURAS DE CAMPO, ENTRADA, SOMENTE LEITURA.              
006500     SELECT OBSERVA   ASSIGN TO DISK                                      
006600-                      FILE STATUS STATUS-OBSERVA.                        
006700                                                                          
006800*     DIAGNOST - SAIDA DO CLASSIFICADOR, GERADA DO ZERO A CADA            
006900*     EXECUCAO (OUTPUT).                                                  
007000     SELECT DIAGNOST  ASSIGN TO DISK                                      
007100-                      FILE STATUS STATUS-DIAGNOST.                       
007200                                                                          
007300*     RELATO - RELATORIO IMPRESSO, TAMBEM GERADO DO ZERO.                 
007400     SELECT RELATO    ASSIGN TO PRINTER                                   
007500-                      FILE STATUS STATUS-RELATO.                         
007600                                                                          
007700 DATA DIVISION.                                                           
007800 FILE SECTION.                                                            
007900                                                                          
008000* ARQUIVO DE REGRAS - BASE DE CONHECIMENTO, ORDEM FISICA =                
008100* ORDEM DE PRIORIDADE DE AVALIACAO (A REGRA 1 E A 1a AVALIADA).           
008200* MANTIDO PELO NUCLEO EM SISTEMA SEPARADO DE CADASTRO; ESTE JOB           
008300* SO LE, NUNCA GRAVA NESTE ARQUIVO.                                       
008400 FD  REGRAS                                                               
008500-    LABEL RECORD STANDARD                                                
008600-    VALUE OF FILE-ID 'REGRAS.DAT'                                        
008700-    RECORD CONTAINS 164 CHARACTERS.                                      
008800                                                                          
008900 01  REG-REGRA.                                                           
009000* IDENTIFICADOR NUMERICO DA REGRA, CADASTRADO PELO NUCLEO.                
009100     05  REGRA-ID                 PIC 9(03).                              
009200* NOME DESCRITIVO, LIVRE, PODE TER MAIS DE UMA PALAVRA.                   
009300     05  REGRA-NOME               PIC X(30).                              
009400* QUANTAS DAS 3 CONDICOES ABAIXO SAO DE FATO USADAS.                      
009500     05  REGRA-QTDE-COND          PIC 9(01).                              
009600* SEMPRE 3 SLOTS DE CONDICAO, AINDA QUE SO 1 OU 2 SEJAM USADOS.           
009700     05  REGRA-CONDICAO OCCURS 3 TIMES.                                   
009800* VARIAVEL DE FATO (TEMPERATURA/HUMEDAD/VIENTO).                          
009900         10  REGRA-COND-VAR       PIC X(12).                              
010000* OPERADOR DE COMPARACAO (GE/GT/LE/LT/EQ).                                
010100         10  REGRA-COND-OP        PIC X(02).                              
010200* VALOR-LIMITE, COM 1 DECIMAL, ASSINADO.                                  
010300         10  REGRA-COND-VALOR     PIC S9(03)V9(01).                       
010400* VISAO ALTERNATIVA SEM O PONTO DECIMAL, PARA CONFERENCIA VISUAL          
010500* EM DUMP DE MEMORIA PELO SUPORTE TECNICO.                                
010600         10  REGRA-COND-VALOR-R REDEFINES                                 
010700-            REGRA-COND-VALOR     PIC S9(04).                             
010800* NIVEL DE RISCO ATRIBUIDO QUANDO A REGRA DISPARA.                        
010900     05  REGRA-RESULTADO          PIC X(15).                              
011000* TEXTO DE ACAO RECOMENDADA AO NUCLEO DE QUEIMADAS.                       
011100     05  REGRA-ACAO               PIC X(60).                              
011200* PREENCHIMENTO - FECHA O REGISTRO NO TAMANHO FISICO DE 164.              
011300     05  FILLER                   PIC X(01).                              
011400                                                                          
011500* ARQUIVO DE OBSERVACOES DE CAMPO - UM REGISTRO POR LEITURA DE            
011600* TEMPERATURA/UMIDADE/VENTO, NA ORDEM DE CHEGADA (SEM CHAVE).             
011700* GERADO PELAS ESTACOES DE CAMPO E TRANSMITIDO AO CPD PARA                
011800* PROCESSAMENTO NO TURNO DA NOITE - ESTE JOB SO LE.                       
011900 FD  OBSERVA                                                              
012000-    LABEL RECORD STANDARD                                                
012100-    VALUE OF FILE-ID 'OBSERVA.DAT'                                       
012200-    RECORD CONTAINS 28 CHARACTERS.                                       
012300                                                                          
012400 01  REG-OBSERVACAO.                                                      
012500* NUMERO SEQUENCIAL DA LEITURA DE CAMPO, ATRIBUIDO PELA ESTACAO           
012600* METEOROLOGICA QUE COLETOU A OBSERVACAO.                                 
012700     05  OBS-ID                   PIC 9(05).                              
012800* DATA DA LEITURA, DECOMPOSTA EM ANO/MES/DIA (4 DIGITOS NO ANO            
012900* DESDE A VRS 1.4 - AJUSTE DO ANO 2000).                                  
013000     05  OBS-DATA.                                                        
013100         10  OBS-DATA-AAAA        PIC 9(04).                              
013200         10  OBS-DATA-MM          PIC 9(02).                              
013300         10  OBS-DATA-DD          PIC 9(02).                              
013400* VISAO ALFANUMERICA DA MESMA DATA, USADA PARA IMPRIMIR NO                
013500* RELATORIO E GRAVAR NO DIAGNOSTICO SEM REFORMATACAO.                     
013600     05  OBS-DATA-R REDEFINES OBS-DATA PIC X(08).                         
013700* OS 3 FATOS LIDOS NO CAMPO - SE VIEREM EM BRANCO NO ARQUIVO DE           
013800* ENTRADA, A PICTURE NUMERICA JA OS TRATA COMO ZERO AO LER.               
013900     05  OBS-TEMPERATURA          PIC S9(03)V9(01).                       
014000     05  OBS-HUMEDAD              PIC S9(03)V9(01).                       
014100     05  OBS-VIENTO               PIC S9(03)V9(01).                       
014200* PREENCHIMENTO - FECHA O REGISTRO NO TAMANHO FISICO DE 28.               
014300     05  FILLER                   PIC X(03).                              
014400                                                                          
014500* ARQUIVO DE DIAGNOSTICO - UM REGISTRO DE SAIDA POR OBSERVACAO,           
014600* ECO DA CHAVE DE CAMPO MAIS O RESULTADO DA INFERENCIA. GERADO            
014700* DO ZERO A CADA EXECUCAO (OUTPUT) E ENTREGUE AO NUCLEO PARA              
014800* CARGA NO SISTEMA DE ACOMPANHAMENTO DE QUEIMADAS.                        
014900 FD  DIAGNOST                                                             
015000-    LABEL RECORD STANDARD                                                
015100-    VALUE OF FILE-ID 'DIAGNOST.DAT'                                      
015200-    RECORD CONTAINS 152 CHARACTERS.                                      
015300                                                                          
015400 01  REG-DIAGNOSTICO.                                                     
015500* CHAVE DE CAMPO - ECO DIRETO DE OBS-ID, SEM ALTERACAO.                   
015600     05  DIAG-OBS-ID              PIC 9(05).                              
015700* CHAVE DE CAMPO - ECO DIRETO DA DATA DA OBSERVACAO DE ENTRADA,           
015800* NUNCA A DATA EM QUE O JOB FOI PROCESSADO.                               
015900     05  DIAG-DATA.                                                       
016000         10  DIAG-DATA-AAAA       PIC 9(04).                              
016100         10  DIAG-DATA-MM         PIC 9(02).                              
016200         10  DIAG-DATA-DD         PIC 9(02).                              
016300* VISAO ALFANUMERICA DA MESMA DATA, USADA NA GRAVACAO EM BLOCO            
016400* NO MOVE OBS-DATA-R TO DIAG-DATA-R DE 0700, SEM RECOMPOR ANO/            
016500* MES/DIA CAMPO A CAMPO.                                                  
016600     05  DIAG-DATA-R REDEFINES DIAG-DATA PIC X(08).                       
016700* NIVEL DE RISCO APURADO PELO MOTOR DE INFERENCIA (0500).                 
016800     05  DIAG-NIVEL               PIC X(15).                              
016900* ID DA REGRA QUE DISPAROU, OU ZERO SE NENHUMA DISPAROU.                  
017000     05  DIAG-REGRA-ID            PIC 9(03).                              
017100* TEXTO DE ACAO RECOMENDADA - COPIA DA REGRA, OU MENSAGEM-PADRAO.         
017200     05  DIAG-ACAO                PIC X(60).                              
017300* TEXTO DA JUSTIFICATIVA - MONTADO EM 0587 OU MENSAGEM-PADRAO.            
017400     05  DIAG-JUSTIFICATIVA       PIC X(60).                              
017500* PREENCHIMENTO - FECHA O REGISTRO NO TAMANHO FISICO DE 152.              
017600     05  FILLER                   PIC X(01).                              
017700                                                                          
017800* RELATORIO COLUNAR - 132 POSICOES, PAGINADO, PARA A IMPRESSORA           
017900* DO TURNO DA NOITE. REGISTRO UNICO, SEM SUBCAMPOS AQUI - AS              
018000* LINHAS REAIS (CABECALHO/DETALHE/RESUMO) SAO GRUPOS DE WORKING-          
018100* STORAGE, MOVIDOS PARA REG-RELATO NO PROPRIO WRITE FROM.                 
018200* LABEL OMITTED PORQUE O DESTINO E A IMPRESSORA DE LINHA, NAO             
018300* FITA OU DISCO - NAO HA SENTIDO EM LABEL STANDARD AQUI.                  
018400 FD  RELATO                                                               
018500-    LABEL RECORD OMITTED.                                                
018600* REGISTRO UNICO DE 132 POSICOES - AS 5 LINHAS DO RELATORIO               
018700* (WS-CAB1/CAB2/CAB3/WS-DETALHE1/WS-RESUMO-xxx) SAO MOVIDAS PARA          
018800* ESTE CAMPO NO PROPRIO WRITE ... FROM, NUNCA POR MOVE SEPARADO.          
018900 01  REG-RELATO                   PIC X(132).                             
019000                                                                          
019100 WORKING-STORAGE SECTION.                                                 
019200                                                                          
019300* CHAVES DE STATUS DE ARQUIVO, UMA POR SELECT DO FILE-CONTROL,            
019400* TESTADAS A CADA OPEN/READ/WRITE PARA DECIDIR O FLUXO DE FIM-DE-         
019500* ARQUIVO E ERRO (NUNCA HA ABEND POR STATUS; VER 0210/0410).              
019600 01  AREA-STATUS.                                                         
019700* STATUS DO ARQUIVO DE REGRAS - '00' OK, '10'/'35' FIM/AUSENTE.           
019800     05  STATUS-REGRAS            PIC X(02).                              
019900* STATUS DO ARQUIVO DE OBSERVACOES.                                       
020000     05  STATUS-OBSERVA           PIC X(02).                              
020100* STATUS DO ARQUIVO DE DIAGNOSTICO (SAIDA).                               
020200     05  STATUS-DIAGNOST          PIC X(02).                              
020300* STATUS DO RELATORIO IMPRESSO (SAIDA).                                   
020400     05  STATUS-RELATO            PIC X(02).                              
020500     05  FILLER                   PIC X(01).                              
020600                                                                          
020700* SWITCHES DE FIM-DE-ARQUIVO E CONTADORES DE CONTROLE - TODO              
020800* CAMPO NUMERICO USADO EM CONTAGEM/SUBSCRITO E COMP (S/370).              
020900* SWITCH DE FIM DO ARQUIVO DE REGRAS, LIGADO EM 0210.                     
021000 01  WS-FIM-REGRAS                PIC X(03) VALUE 'NAO'.                  
021100     88  FIM-REGRAS                         VALUE 'SIM'.                  
021200* SWITCH DE FIM DO ARQUIVO DE OBSERVACOES, LIGADO EM 0410.                
021300 01  WS-FIM-OBSERVACAO           PIC X(03) VALUE 'NAO'.                   
021400     88  FIM-OBSERVACAO                     VALUE 'SIM'.                  
021500                                                                          
021600* QUANTAS REGRAS ESTAO CARREGADAS NA TABELA - LIMITE 50 (1.8).            
021700 77  WS-QTDE-REGRAS              PIC 9(03) COMP VALUE ZERO.               
021800* SUBSCRITO DA REGRA CORRENTE NO MOTOR DE INFERENCIA (0500/0510).         
021900 77  WS-IX-REGRA                 PIC 9(03) COMP VALUE ZERO.               
022000* SUBSCRITO DA CONDICAO CORRENTE DENTRO DA REGRA (0600/0610).             
022100 77  WS-IX-COND                  PIC 9(01) COMP VALUE ZERO.               
022200* QUANTAS CONDICOES DA REGRA CORRENTE JA BATERAM (0600).                  
022300 77  WS-QTDE-SATISFEITAS         PIC 9(01) COMP VALUE ZERO.               
022400* SUBSCRITO DA LINHA DE NIVEL CORRENTE NO ACUMULADOR (0800/1010).         
022500 77  WS-IX-NIVEL                 PIC 9(02) COMP VALUE ZERO.               
022600* QUANTAS LINHAS DE NIVEL JA FORAM ABERTAS NESTA EXECUCAO.                
022700 77  WS-QTDE-NIVEIS              PIC 9(02) COMP VALUE ZERO.               
022800* TOTAL GERAL DE OBSERVACOES PROCESSADAS NO JOB (1000).                   
022900 77  WS-TOTAL-OBSERVACOES        PIC 9(05) COMP VALUE ZERO.               
023000* LINHAS JA IMPRESSAS NA PAGINA CORRENTE, PARA A QUEBRA EM 50.            
023100 77  WS-CONT-LINHA               PIC 9(02) COMP VALUE ZERO.               
023200* NUMERO DA PAGINA CORRENTE DO RELATORIO IMPRESSO.                        
023300 77  WS-CONT-PAGINA              PIC 9(03) COMP VALUE ZERO.               
023400* TAMANHO REAL (SEM O BRANCO DE PREENCHIMENTO A DIREITA) DO               
023500* NOME DA REGRA DISPARADA, APURADO EM 0586 E USADO EM 0587                
023600* PARA MONTAR A JUSTIFICATIVA COM O NOME COMPLETO (VRS 1.9).              
023700 77  WS-IX-NOME-LEN              PIC 9(02) COMP VALUE ZERO.               
023800                                                                          
023900* TABELA DE REGRAS EM MEMORIA, CARREGADA 1 VEZ NO INICIO DO JOB,          
024000* NA MESMA ORDEM FISICA DO ARQUIVO (= ORDEM DE PRIORIDADE).               
024100 01  WS-TAB-REGRA.                                                        
024200* 50 LINHAS, UMA POR REGRA, NA ORDEM DE CARGA (= ORDEM DO                 
024300* ARQUIVO REGRAS.DAT, VER 0220).                                          
024400     05  WS-REGRA OCCURS 50 TIMES.                                        
024500         10  WS-REGRA-ID          PIC 9(03).                              
024600         10  WS-REGRA-NOME        PIC X(30).                              
024700         10  WS-REGRA-QTDE-COND   PIC 9(01).                              
024800         10  WS-REGRA-CONDICAO OCCURS 3 TIMES.                            
024900             15  WS-COND-VAR      PIC X(12).                              
025000             15  WS-COND-OP       PIC X(02).                              
025100             15  WS-COND-VALOR    PIC S9(03)V9(01).                       
025200         10  WS-REGRA-RESULTADO   PIC X(15).                              
025300         10  WS-REGRA-ACAO        PIC X(60).                              
025400* PREENCHIMENTO DA LINHA DA TABELA, SEM CORRESPONDENTE NO                 
025500* REGISTRO DE ENTRADA (SO EXISTE PARA ARREDONDAR A LINHA).                
025600         10  FILLER               PIC X(05).                              
025700                                                                          
025800* TABELA DE ACUMULO POR NIVEL DE RISCO, MONTADA DINAMICAMENTE A           
025900* MEDIDA QUE NIVEIS NOVOS VAO APARECENDO NO PROCESSAMENTO (1.7).          
026000 01  WS-TAB-NIVEL.                                                        
026100* 20 LINHAS - MARGEM LARGA SOBRE OS 4/5 NIVEIS TIPICOS, CASO O            
026200* NUCLEO CADASTRE NOME DE NIVEL NOVO SEM AVISAR A EQUIPE.                 
026300     05  WS-NIVEL-LINHA OCCURS 20 TIMES.                                  
026400         10  WS-NIVEL-NOME        PIC X(15).                              
026500         10  WS-NIVEL-CONT        PIC 9(05) COMP.                         
026600         10  FILLER               PIC X(02).                              
026700                                                                          
026800* FATOS DA OBSERVACAO CORRENTE, USADOS PELO AVALIADOR DE CONDICAO         
026900* (0610) - COPIADOS DE REG-OBSERVACAO EM 0420, 1 VEZ POR LEITURA.         
027000 01  WS-FATOS.                                                            
027100     05  WS-FATO-TEMPERATURA      PIC S9(03)V9(01).                       
027200     05  WS-FATO-HUMEDAD          PIC S9(03)V9(01).                       
027300     05  WS-FATO-VIENTO           PIC S9(03)V9(01).                       
027400     05  FILLER                   PIC X(02).                              
027500* VALOR DO FATO SELECIONADO PARA A CONDICAO CORRENTE, COPIADO             
027600* DE UM DOS 3 CAMPOS ACIMA EM 0610 ANTES DO TESTE DE OPERADOR.            
027700* SE O NOME DA VARIAVEL NA CONDICAO NAO FOR NENHUM DOS 3                  
027800* CONHECIDOS (TEMPERATURA/HUMEDAD/VIENTO), ESTE CAMPO NAO E               
027900* TOCADO E A CONDICAO E TRATADA COMO NAO-SATISFEITA.                      
028000 01  WS-FATO-COMPARADO            PIC S9(03)V9(01).                       
028100                                                                          
028200* AREA DE TRABALHO PARA MONTAGEM DO DIAGNOSTICO ANTES DE GRAVAR -         
028300* PREENCHIDA EM 0500-0590 (MOTOR DE INFERENCIA) E LIDA EM                 
028400* 0700/0800/0900 PARA GRAVAR O REGISTRO E IMPRIMIR A LINHA.               
028500* ZERADA NO INICIO DE CADA PASSADA DE 0500, NUNCA ACUMULA LIXO            
028600* DA OBSERVACAO ANTERIOR.                                                 
028700 01  WS-DIAG-LEVEL                PIC X(15).                              
028800 01  WS-DIAG-RULE-ID              PIC 9(03).                              
028900 01  WS-DIAG-ACTION               PIC X(60).                              
029000 01  WS-DIAG-JUST                 PIC X(60).                              
029100                                                                          
029200* MENSAGENS-PADRAO DO DESFECHO (QUANDO NENHUMA REGRA DISPARA) -           
029300* MOVIDAS PARA WS-DIAG-ACTION/WS-DIAG-JUST POR 0580-INFERE-               
029400* DEFAULT, NUNCA ALTERADAS EM TEMPO DE EXECUCAO.                          
029500 01  WS-MSG-ACAO-PADRAO  PIC X(60) VALUE                                  
029600-    'El nivel de riesgo no se ajusta a las reglas existent               
029700-'es. Man'.                                                               
029800                                                                          
029900* JUSTIFICATIVA-PADRAO - TEXTO FIXO, SEM STRING, POIS NAO HA              
030000* REGRA/NOME DE REGRA PARA CITAR NESTE DESFECHO.                          
030100* USADA SOMENTE POR 0580-INFERE-DEFAULT.                                  
030200 01  WS-MSG-JUST-PADRAO  PIC X(60) VALUE                                  
030300-    'Ninguna regla cumplio todas las condiciones.'.                      
030400                                                                          
030500* AREA DE MONTAGEM DA JUSTIFICATIVA QUANDO UMA REGRA DISPARA,             
030600* CONSTRUIDA VIA STRING EM 0587-MONTA-JUSTIFICATIVA E DEPOIS              
030700* COPIADA PARA WS-DIAG-JUST. ANTES DA VRS 1.9 O STRING USAVA              
030800* DELIMITED BY SPACE E CORTAVA O NOME DA REGRA NO 1o BRANCO -             
030900* CORRIGIDO PARA DELIMITED BY SIZE COM O TAMANHO REAL CALCULADO           
031000* EM 0586-ACHA-TAM-NOME.                                                  
031100 01  WS-JUST-MONTADA         PIC X(60).                                   
031200                                                                          
031300* CABECALHO DE PAGINA DO RELATORIO - 1a LINHA DE CADA PAGINA,             
031400* COM O TITULO E O NUMERO DE PAGINA CORRENTE (CAB1-PAGINA).               
031500 01  WS-CAB1.                                                             
031600     05  FILLER                   PIC X(45) VALUE SPACES.                 
031700* TITULO QUEBRADO EM 2 FILLERS PORQUE O LITERAL NAO CABE NA               
031800* COLUNA 72 DE UMA LINHA SO - SEM SIGNIFICADO ALEM DISSO.                 
031900     05  FILLER                   PIC X(42) VALUE                         
032000-        'INFORME DE DIAGNOSTICO DE RIESGO DE INCE'.                      
032100     05  FILLER                   PIC X(06) VALUE 'NDIO'.                 
032200     05  FILLER                   PIC X(09) VALUE 'PAG.'.                 
032300* NUMERO DE PAGINA, MOVIDO DE WS-CONT-PAGINA EM 0300. WS-CONT-            
032400* PAGINA E INCREMENTADO 1 VEZ A CADA CHAMADA DE 0300, ANTES DO            
032500* MOVE - A 1a PAGINA DO RELATORIO E SEMPRE A PAGINA 1.                    
032600     05  CAB1-PAGINA              PIC ZZ9.                                
032700     05  FILLER                   PIC X(27) VALUE SPACES.                 
032800                                                                          
032900* 2a LINHA DE CADA PAGINA - TITULOS DAS COLUNAS DO DETALHE,               
033000* ALINHADOS POSICAO A POSICAO COM WS-DETALHE1 MAIS ABAIXO.                
033100 01  WS-CAB2.                                                             
033200* TITULO SOBRE DET-OBS-ID.                                                
033300     05  FILLER                   PIC X(06) VALUE 'OBS-ID'.               
033400     05  FILLER                   PIC X(02) VALUE SPACES.                 
033500* TITULO SOBRE DET-OBS-DATA.                                              
033600     05  FILLER                   PIC X(08) VALUE 'FECHA'.                
033700     05  FILLER                   PIC X(04) VALUE SPACES.                 
033800* TITULO SOBRE DET-TEMPERATURA.                                           
033900     05  FILLER                   PIC X(05) VALUE 'TEMP.'.                
034000     05  FILLER                   PIC X(03) VALUE SPACES.                 
034100* TITULO SOBRE DET-HUMEDAD.                                               
034200     05  FILLER                   PIC X(05) VALUE 'HUME.'.                
034300     05  FILLER                   PIC X(03) VALUE SPACES.                 
034400* TITULO SOBRE DET-VIENTO.                                                
034500     05  FILLER                   PIC X(05) VALUE 'VIEN.'.                
034600     05  FILLER                   PIC X(03) VALUE SPACES.                 
034700* TITULO SOBRE DET-NIVEL.                                                 
034800     05  FILLER                   PIC X(15) VALUE 'NIVEL RIESGO'.         
034900     05  FILLER                   PIC X(02) VALUE SPACES.                 
035000* TITULO SOBRE DET-REGRA-ID.                                              
035100     05  FILLER                   PIC X(04) VALUE 'REGL'.                 
035200     05  FILLER                   PIC X(02) VALUE SPACES.                 
035300* TITULO SOBRE DET-ACAO.                                                  
035400     05  FILLER                   PIC X(45) VALUE 'ACCION'.               
035500     05  FILLER                   PIC X(20) VALUE SPACES.                 
035600                                                                          
035700* 3a LINHA DE CADA PAGINA - TRACEJADO SEPARANDO O CABECALHO DAS           
035800* LINHAS DE DETALHE, E TAMBEM REUTILIZADO ANTES DO BLOCO-RESUMO.          
035900 01  WS-CAB3.                                                             
036000     05  FILLER                   PIC X(132) VALUE ALL '-'.               
036100                                                                          
036200* LINHA DE DETALHE - UMA POR OBSERVACAO PROCESSADA, MOVIDA EM             
036300* 0900 E GRAVADA NO RELATORIO (NUNCA TRAZ A JUSTIFICATIVA                 
036400* COMPLETA - SO O ARQUIVO DIAGNOST TEM LARGURA PARA ISSO).                
036500 01  WS-DETALHE1.                                                         
036600     05  DET-OBS-ID               PIC ZZZZ9.                              
036700     05  FILLER                   PIC X(03) VALUE SPACES.                 
036800     05  DET-OBS-DATA             PIC X(08).                              
036900     05  FILLER                   PIC X(02) VALUE SPACES.                 
037000     05  DET-TEMPERATURA          PIC ZZZ9.9-.                            
037100     05  FILLER                   PIC X(01) VALUE SPACES.                 
037200     05  DET-HUMEDAD              PIC ZZZ9.9-.                            
037300     05  FILLER                   PIC X(01) VALUE SPACES.                 
037400     05  DET-VIENTO               PIC ZZZ9.9-.                            
037500     05  FILLER                   PIC X(01) VALUE SPACES.                 
037600* NIVEL DE RISCO E REGRA QUE DISPAROU, JA APURADOS EM 0500.               
037700     05  DET-NIVEL                PIC X(15).                              
037800     05  FILLER                   PIC X(02) VALUE SPACES.                 
037900     05  DET-REGRA-ID             PIC ZZ9.                                
038000     05  FILLER                   PIC X(03) VALUE SPACES.                 
038100* ACAO RECOMENDADA - TRUNCADA EM 45 POSICOES NESTA LINHA COLUNAR          
038200* (O CAMPO CHEIO, DE 60, SO VAI PARA O ARQUIVO DIAGNOST).                 
038300     05  DET-ACAO                 PIC X(45).                              
038400     05  FILLER                   PIC X(22) VALUE SPACES.                 
038500                                                                          
038600* LINHAS DO BLOCO-RESUMO, IMPRESSO APOS O FIM DAS OBSERVACOES.            
038700* UMA LINHA POR NIVEL DE RISCO ENCONTRADO, MONTADA E ESCRITA              
038800* REPETIDAMENTE POR 1010-IMPRIME-TOTAIS-NIVEL.                            
038900 01  WS-RESUMO-NIVEL.                                                     
039000     05  FILLER                   PIC X(04) VALUE SPACES.                 
039100* NOME DO NIVEL, COPIADO DA TABELA WS-TAB-NIVEL PELA ROTINA               
039200* 1010 - MESMO TEXTO QUE APARECE EM DET-NIVEL NO DETALHE.                 
039300     05  RES-NIVEL-NOME           PIC X(15).                              
039400     05  FILLER                   PIC X(05) VALUE SPACES.                 
039500     05  FILLER                   PIC X(18) VALUE 'OBSERVACOES: '.        
039600* QUANTAS OBSERVACOES CAIRAM NESTE NIVEL, DE WS-NIVEL-CONT.               
039700     05  RES-NIVEL-CONT           PIC ZZZZ9.                              
039800     05  FILLER                   PIC X(85) VALUE SPACES.                 
039900                                                                          
040000* LINHA DE TOTAL GERAL DE OBSERVACOES, ESCRITA 1 SO VEZ NO FIM            
040100* DO JOB, POR 1000-FINALIZA.                                              
040200 01  WS-RESUMO-TOTAL.                                                     
040300     05  FILLER                   PIC X(04) VALUE SPACES.                 
040400     05  FILLER                   PIC X(32) VALUE                         
040500-        'TOTAL OBSERVACIONES PROCESADAS:'.                               
040600* DE WS-TOTAL-OBSERVACOES, SOMADO OBSERVACAO A OBSERVACAO EM              
040700* 0800 - NAO E RECALCULADO AQUI, SO MOSTRADO.                             
040800     05  RES-TOTAL-OBS            PIC ZZZZ9.                              
040900     05  FILLER                   PIC X(91) VALUE SPACES.                 
041000                                                                          
041100* LINHA INFORMATIVA COM A QUANTIDADE DE REGRAS CARREGADAS NESTA           
041200* EXECUCAO - TAMBEM ESCRITA 1 SO VEZ.                                     
041300 01  WS-RESUMO-REGRAS.                                                    
041400     05  FILLER                   PIC X(04) VALUE SPACES.                 
041500     05  FILLER                   PIC X(28) VALUE                         
041600-        'TOTAL DE REGLAS CARGADAS:'.                                     
041700* DE WS-QTDE-REGRAS, CONGELADO DESDE O FIM DE 0200 - NAO MUDA             
041800* MAIS DURANTE O PROCESSAMENTO DAS OBSERVACOES.                           
041900     05  RES-TOTAL-REGRAS         PIC ZZ9.                                
042000     05  FILLER                   PIC X(97) VALUE SPACES.                 
042100                                                                          
042200 PROCEDURE DIVISION.                                                      
042300                                                                          
042400* MAINLINE - SEQUENCIA UNICA DE PASSOS DO JOB, NA ORDEM EM QUE O          
042500* NUCLEO DE QUEIMADAS DESCREVEU O CLASSIFICADOR: ABRE OS 4                
042600* ARQUIVOS, CARREGA A BASE DE CONHECIMENTO (REGRAS) EM MEMORIA,           
042700* IMPRIME O 1o CABECALHO DE PAGINA, PROCESSA CADA OBSERVACAO DE           
042800* CAMPO CONTRA A BASE DE REGRAS E, NO FIM, IMPRIME O RESUMO POR           
042900* NIVEL DE RISCO. NAO HA MENU NEM TELA - E UM JOB DE LOTE PURO,           
043000* DISPARADO PELA JCL DO TURNO DA NOITE.                                   
043100 0000-INICIO.                                                             
043200     PERFORM 0100-ABRE-ARQUIVOS.                                          
043300* PASSO 1 - BASE DE CONHECIMENTO EM MEMORIA, ANTES DE TOCAR NA            
043400* 1a OBSERVACAO DE CAMPO.                                                 
043500     PERFORM 0200-CARREGA-TABELA-REGRAS THRU 0290-CARREGA-FIM.            
043600     PERFORM 0300-IMPRIME-CABECALHO.                                      
043700* PASSO 2 - O CORACAO DO JOB: 1 PASSADA PELO ARQUIVO DE                   
043800* OBSERVACOES, REGRA CONTRA REGRA, GRAVANDO E IMPRIMINDO.                 
043900     PERFORM 0400-PROCESSA-OBSERVACOES THRU 0490-PROCESSA-FIM.            
044000* PASSO 3 - BLOCO-RESUMO, DEPOIS QUE TODA A TABELA DE NIVEIS JA           
044100* ESTA COMPLETA.                                                          
044200     PERFORM 1000-FINALIZA THRU 1090-IMPRIME-TOTAIS-FIM.                  
044300     CLOSE REGRAS OBSERVA DIAGNOST RELATO.                                
044400     STOP RUN.                                                            
044500                                                                          
044600* ABRE OS 4 ARQUIVOS DO JOB. A AUSENCIA DO ARQUIVO DE REGRAS NAO          
044700* ABORTA O JOB (VRS 1.6) - O TESTE DE STATUS-REGRAS E FEITO EM            
044800* 0200-CARREGA-TABELA-REGRAS, NO PRIMEIRO READ. REGRAS E                  
044900* OBSERVA SAO SOMENTE LEITURA; DIAGNOST E RELATO SAO GERADOS              
045000* DO ZERO A CADA EXECUCAO DO JOB (OUTPUT, NUNCA EXTEND).                  
045100 0100-ABRE-ARQUIVOS.                                                      
045200     OPEN INPUT  REGRAS.                                                  
045300     OPEN INPUT  OBSERVA.                                                 
045400     OPEN OUTPUT DIAGNOST.                                                
045500     OPEN OUTPUT RELATO.                                                  
045600                                                                          
045700* CARREGA A TABELA DE REGRAS EM MEMORIA, NA PROPRIA ORDEM FISICA          
045800* DO ARQUIVO (= ORDEM DE PRIORIDADE, REGRA 1 AVALIADA PRIMEIRO).          
045900* O LACO DE LEITURA E O CLASSICO DESTE SHOP: LE UMA VEZ ANTES DO          
046000* PERFORM, DEPOIS RELE NO FIM DE CADA ITERACAO (0220), PARA QUE           
046100* O TESTE DE FIM-DE-ARQUIVO FIQUE SEMPRE NO INICIO DO PARAGRAFO           
046200* DE LEITURA (0210) E NUNCA NO MEIO DA CARGA DE UMA REGRA.                
046300 0200-CARREGA-TABELA-REGRAS.                                              
046400     MOVE ZERO  TO WS-QTDE-REGRAS.                                        
046500     MOVE 'NAO' TO WS-FIM-REGRAS.                                         
046600     PERFORM 0210-LE-REGRA.                                               
046700     PERFORM 0220-CARREGA-UMA-REGRA UNTIL FIM-REGRAS.                     
046800     GO TO 0290-CARREGA-FIM.                                              
046900                                                                          
047000* LE UM REGISTRO DO ARQUIVO DE REGRAS.                                    
047100 0210-LE-REGRA.                                                           
047200     READ REGRAS                                                          
047300-        AT END MOVE 'SIM' TO WS-FIM-REGRAS.                              
047400* ARQUIVO DE REGRAS AUSENTE OU VAZIO (STATUS 35/10) NAO ABORTA -          
047500* SEGUE COM A TABELA ZERADA (VRS 1.6, SOLICITACAO DO NUCLEO). O           
047600* JOB DE CLASSIFICACAO CONTINUA RODANDO E GRAVA TODAS AS                  
047700* OBSERVACOES COM O DESFECHO PADRAO DE 0580-INFERE-DEFAULT.               
047800     IF STATUS-REGRAS NOT = '00' AND STATUS-REGRAS NOT = '10'             
047900         MOVE 'SIM' TO WS-FIM-REGRAS.                                     
048000                                                                          
048100* PASSA UMA REGRA DO REGISTRO DE ENTRADA (REG-REGRA) PARA A               
048200* LINHA CORRESPONDENTE DA TABELA EM MEMORIA (WS-TAB-REGRA), E             
048300* DEPOIS AS SUAS CONDICOES (0230). O LIMITE DE 50 LINHAS (VRS             
048400* 1.8) E FORCADO NO FINAL, PARA NAO TRANSBORDAR A OCCURS.                 
048500 0220-CARREGA-UMA-REGRA.                                                  
048600* AVANCA O INDICE DA TABELA ANTES DE MOVER OS CAMPOS, PARA QUE            
048700* TODOS OS MOVE ABAIXO APONTEM PARA A MESMA LINHA NOVA.                   
048800     ADD 1 TO WS-QTDE-REGRAS.                                             
048900* IDENTIFICADOR DA REGRA, USADO NO DIAGNOSTICO E NO RELATORIO.            
049000     MOVE REGRA-ID            OF REG-REGRA                                
049100-        TO WS-REGRA-ID       (WS-QTDE-REGRAS).                           
049200* NOME DESCRITIVO DA REGRA, USADO NA JUSTIFICATIVA (0585/0587).           
049300     MOVE REGRA-NOME          OF REG-REGRA                                
049400-        TO WS-REGRA-NOME     (WS-QTDE-REGRAS).                           
049500* QUANTAS DAS 3 CONDICOES DESTA REGRA SAO REALMENTE VALIDAS.              
049600     MOVE REGRA-QTDE-COND     OF REG-REGRA                                
049700-        TO WS-REGRA-QTDE-COND (WS-QTDE-REGRAS).                          
049800* NIVEL DE RISCO QUE A REGRA ATRIBUI QUANDO DISPARA.                      
049900     MOVE REGRA-RESULTADO     OF REG-REGRA                                
050000-        TO WS-REGRA-RESULTADO (WS-QTDE-REGRAS).                          
050100* TEXTO DE ACAO RECOMENDADA, CADASTRADO JUNTO COM A REGRA.                
050200     MOVE REGRA-ACAO          OF REG-REGRA                                
050300-        TO WS-REGRA-ACAO     (WS-QTDE-REGRAS).                           
050400     MOVE ZERO TO WS-IX-COND.                                             
050500     PERFORM 0230-CARREGA-UMA-CONDICAO 3 TIMES.                           
050600     PERFORM 0210-LE-REGRA.                                               
050700* TRAVA DE SEGURANCA - A 51a REGRA NAO CABE NA TABELA (OCCURS             
050800* 50), ENTAO PARA A CARGA AQUI MESMO SE ISTO ACONTECER.                   
050900     IF WS-QTDE-REGRAS = 50                                               
051000         MOVE 'SIM' TO WS-FIM-REGRAS.                                     
051100                                                                          
051200* CARREGA A N-ESIMA CONDICAO DA REGRA CORRENTE (VARIAVEL,                 
051300* OPERADOR E VALOR-LIMITE) PARA A TABELA EM MEMORIA. SEMPRE 3             
051400* CONDICOES SAO MOVIDAS, MESMO QUE REGRA-QTDE-COND SEJA MENOR -           
051500* AS CONDICOES EXCEDENTES FICAM COM LIXO DO REGISTRO DE ENTRADA           
051600* MAS NUNCA SAO AVALIADAS (0600 PARA NO LIMITE DE QTDE-COND).             
051700 0230-CARREGA-UMA-CONDICAO.                                               
051800     ADD 1 TO WS-IX-COND.                                                 
051900* NOME DA VARIAVEL DE FATO (TEMPERATURA/HUMEDAD/VIENTO) QUE ESTA          
052000* CONDICAO VAI TESTAR - CONFERIDO EM 0610.                                
052100     MOVE REGRA-COND-VAR  (WS-IX-COND) OF REG-REGRA                       
052200-        TO WS-COND-VAR (WS-QTDE-REGRAS, WS-IX-COND).                     
052300* OPERADOR DE COMPARACAO (GE/GT/LE/LT/EQ) - CONFERIDO EM 0610.            
052400     MOVE REGRA-COND-OP   (WS-IX-COND) OF REG-REGRA                       
052500-        TO WS-COND-OP  (WS-QTDE-REGRAS, WS-IX-COND).                     
052600* VALOR-LIMITE CONTRA O QUAL O FATO E COMPARADO.                          
052700     MOVE REGRA-COND-VALOR (WS-IX-COND) OF REG-REGRA                      
052800-        TO WS-COND-VALOR (WS-QTDE-REGRAS, WS-IX-COND).                   
052900                                                                          
053000* FIM DA CARGA DA TABELA DE REGRAS - SO EXISTE PARA SERVIR DE             
053100* ALVO AO PERFORM THRU DE 0200.                                           
053200 0290-CARREGA-FIM.                                                        
053300     EXIT.                                                                
053400                                                                          
053500* IMPRIME O CABECALHO DE PAGINA. CHAMADO 1a VEZ NO INICIO E               
053600* DEPOIS PELO CONTROLE DE QUEBRA-DE-PAGINA EM 0900 (VRS 1.1).             
053700* TRES LINHAS: TITULO+NUMERO DE PAGINA (WS-CAB1), CABECALHO DAS           
053800* COLUNAS (WS-CAB2) E UMA LINHA DE TRACOS (WS-CAB3) SEPARANDO O           
053900* CABECALHO DAS LINHAS DE DETALHE QUE VEM A SEGUIR. O CONTADOR            
054000* DE LINHA DA PAGINA (WS-CONT-LINHA) E ZERADO AQUI.                       
054100 0300-IMPRIME-CABECALHO.                                                  
054200     ADD 1 TO WS-CONT-PAGINA.                                             
054300     MOVE WS-CONT-PAGINA TO CAB1-PAGINA.                                  
054400* PAGE FORCA O SALTO PARA O TOPO-DE-FORMULARIO (C01, VIA                  
054500* SPECIAL-NAMES) ANTES DE IMPRIMIR O TITULO.                              
054600     WRITE REG-RELATO FROM WS-CAB1                                        
054700-        AFTER ADVANCING PAGE.                                            
054800     WRITE REG-RELATO FROM WS-CAB2                                        
054900-        AFTER ADVANCING 2 LINES.                                         
055000     WRITE REG-RELATO FROM WS-CAB3                                        
055100-        AFTER ADVANCING 1 LINE.                                          
055200     MOVE ZERO TO WS-CONT-LINHA.                                          
055300                                                                          
055400* PROCESSA O ARQUIVO DE OBSERVACOES DE CAMPO DO PRINCIPIO AO              
055500* FIM, UMA OBSERVACAO POR VEZ, NA ORDEM DE CHEGADA - O ARQUIVO            
055600* NAO TEM CHAVE NEM ORDENACAO, E A TEMPERATURA/UMIDADE/VENTO SAO          
055700* LIDAS NA MESMA SEQUENCIA EM QUE FORAM COLETADAS NO CAMPO.               
055800 0400-PROCESSA-OBSERVACOES.                                               
055900     MOVE 'NAO' TO WS-FIM-OBSERVACAO.                                     
056000     PERFORM 0410-LE-OBSERVACAO.                                          
056100     PERFORM 0420-PROCESSA-UMA-OBSERVACAO                                 
056200-        UNTIL FIM-OBSERVACAO.                                            
056300     GO TO 0490-PROCESSA-FIM.                                             
056400                                                                          
056500* LE UMA OBSERVACAO DO ARQUIVO OBSERVA.                                   
056600 0410-LE-OBSERVACAO.                                                      
056700     READ OBSERVA                                                         
056800-        AT END MOVE 'SIM' TO WS-FIM-OBSERVACAO.                          
056900* LEITURA FALTANTE (10/23) TAMBEM ENCERRA O LACO, SEM ABEND.              
057000     IF STATUS-OBSERVA NOT = '00' AND STATUS-OBSERVA NOT = '10'           
057100         MOVE 'SIM' TO WS-FIM-OBSERVACAO.                                 
057200                                                                          
057300* A LEITURA FIXA COM PICTURE NUMERICA JA TRAZ ZERO QUANDO O               
057400* CAMPO VEM EM BRANCO NO ARQUIVO DE ENTRADA (NORMALIZACAO DE              
057500* LEITURA AUSENTE, REGRA DE NEGOCIO DO CLASSIFICADOR). COPIA OS           
057600* 3 FATOS DA OBSERVACAO PARA WS-FATOS, DISPARA O MOTOR DE                 
057700* INFERENCIA, GRAVA O DIAGNOSTICO, ACUMULA O TOTALIZADOR POR              
057800* NIVEL E ESCREVE A LINHA DE DETALHE DO RELATORIO - NESSA                 
057900* ORDEM, POIS 0800 E 0900 DEPENDEM DOS CAMPOS JA MONTADOS POR             
058000* 0500/0700.                                                              
058100 0420-PROCESSA-UMA-OBSERVACAO.                                            
058200     MOVE OBS-TEMPERATURA TO WS-FATO-TEMPERATURA.                         
058300     MOVE OBS-HUMEDAD     TO WS-FATO-HUMEDAD.                             
058400     MOVE OBS-VIENTO      TO WS-FATO-VIENTO.                              
058500* A PARTIR DAQUI OS 3 FATOS ESTAO PRONTOS PARA O MOTOR DE                 
058600* INFERENCIA - NENHUM OUTRO CAMPO DE REG-OBSERVACAO E USADO               
058700* NA AVALIACAO DE REGRAS (OBS-ID E OBS-DATA SO VOLTAM A SER               
058800* USADOS EM 0700/0900, JA COMO ECO NO DIAGNOSTICO/RELATORIO).             
058900     PERFORM 0500-INFERE-RISCO THRU 0590-INFERE-FIM.                      
059000* GRAVA/ACUMULA/IMPRIME, NESSA ORDEM, TODOS DEPENDENTES DO                
059100* RESULTADO QUE 0500 ACABOU DE DEIXAR EM WS-DIAG-xxx.                     
059200     PERFORM 0700-MONTA-DIAGNOSTICO.                                      
059300     PERFORM 0800-ACUMULA-CONTADOR-NIVEL.                                 
059400     PERFORM 0900-GRAVA-DETALHE-RELATORIO.                                
059500     ADD 1 TO WS-TOTAL-OBSERVACOES.                                       
059600     PERFORM 0410-LE-OBSERVACAO.                                          
059700                                                                          
059800* FIM DO LACO DE OBSERVACOES - ALVO DO PERFORM THRU DE 0400.              
059900 0490-PROCESSA-FIM.                                                       
060000     EXIT.                                                                
060100                                                                          
060200* MOTOR DE INFERENCIA - PRIMEIRA REGRA QUE SATISFAZ TODAS AS              
060300* SUAS CONDICOES GANHA (FORWARD CHAINING, 1a REGRA QUE BATE). A           
060400* TABELA WS-TAB-REGRA FICA NA MESMA ORDEM FISICA DO ARQUIVO DE            
060500* REGRAS, OU SEJA, A ORDEM DE PRIORIDADE E DEFINIDA PELO PROPRIO          
060600* CADASTRO - NAO HA PESO NEM DESEMPATE CALCULADO AQUI.                    
060700 0500-INFERE-RISCO.                                                       
060800     MOVE ZERO  TO WS-IX-REGRA.                                           
060900                                                                          
061000* TESTA A PROXIMA REGRA DA TABELA. SE JA PASSOU DA ULTIMA REGRA           
061100* CARREGADA, VAI PARA O DESFECHO PADRAO (0580); SENAO AVALIA AS           
061200* CONDICOES DA REGRA CORRENTE (0600) E, SE TODAS BATEREM, A               
061300* REGRA GANHOU (0585). CASO CONTRARIO TENTA A PROXIMA.                    
061400 0510-INFERE-PROXIMA-REGRA.                                               
061500     ADD 1 TO WS-IX-REGRA.                                                
061600* PASSOU DA ULTIMA REGRA CARREGADA SEM NENHUMA BATER - DESFECHO           
061700* PADRAO (0580).                                                          
061800     IF WS-IX-REGRA > WS-QTDE-REGRAS                                      
061900         GO TO 0580-INFERE-DEFAULT.                                       
062000     PERFORM 0600-AVALIA-CONDICOES-REGRA.                                 
062100* TODAS AS CONDICOES DA REGRA-QTDE-COND BATERAM - ESTA REGRA              
062200* GANHOU (0585). SENAO, TENTA A PROXIMA LINHA DA TABELA.                  
062300     IF WS-QTDE-SATISFEITAS = WS-REGRA-QTDE-COND (WS-IX-REGRA)            
062400         GO TO 0585-INFERE-ACHOU.                                         
062500     GO TO 0510-INFERE-PROXIMA-REGRA.                                     
062600                                                                          
062700* REGRA DISPAROU - MONTA NIVEL/ACAO/JUSTIFICATIVA A PARTIR DA             
062800* PROPRIA REGRA QUE CASOU (CAMPO WS-IX-REGRA FICA POSICIONADO).           
062900* O NIVEL E A ACAO SAO COPIA DIRETA DA REGRA; A JUSTIFICATIVA E           
063000* MONTADA NOS PARAGRAFOS 0586/0587 ABAIXO, PORQUE O NOME DA               
063100* REGRA (REGRA-NOME) E UM CAMPO X(30) QUE QUASE SEMPRE VEM COM            
063200* BRANCO DE PREENCHIMENTO A DIREITA E, AS VEZES, COM MAIS DE              
063300* UMA PALAVRA NO PROPRIO NOME (EX.: 'RIESGO ALTO POR VIENTO').            
063400 0585-INFERE-ACHOU.                                                       
063500     MOVE WS-REGRA-RESULTADO (WS-IX-REGRA) TO WS-DIAG-LEVEL.              
063600     MOVE WS-REGRA-ID        (WS-IX-REGRA) TO WS-DIAG-RULE-ID.            
063700     MOVE WS-REGRA-ACAO      (WS-IX-REGRA) TO WS-DIAG-ACTION.             
063800* COMECA A BUSCA DO TAMANHO REAL DO NOME PELA ULTIMA POSICAO              
063900* DO CAMPO (30) - VER 0586 A SEGUIR.                                      
064000     MOVE 30 TO WS-IX-NOME-LEN.                                           
064100     GO TO 0586-ACHA-TAM-NOME.                                            
064200                                                                          
064300* VARRE REGRA-NOME DA DIREITA PARA A ESQUERDA, POSICAO A                  
064400* POSICAO, PROCURANDO O 1o CARACTER QUE NAO E BRANCO. QUANDO              
064500* ACHAR (OU QUANDO ESGOTAR O CAMPO), WS-IX-NOME-LEN FICA COM O            
064600* TAMANHO REAL DO NOME, SEM O PREENCHIMENTO (VRS 1.9). USA GO             
064700* TO EM VEZ DE PERFORM VARYING PORQUE O LACO PRECISA TESTAR O             
064800* PROPRIO CARACTER A CADA PASSO, NO MESMO ESTILO DOS DEMAIS               
064900* LACOS DESTE PROGRAMA.                                                   
065000 0586-ACHA-TAM-NOME.                                                      
065100* ESGOTOU O CAMPO (CHEGOU NA POSICAO ZERO) - NOME TODO EM                 
065200* BRANCO; 0587 TRATA ESSE CASO.                                           
065300     IF WS-IX-NOME-LEN = ZERO                                             
065400         GO TO 0587-MONTA-JUSTIFICATIVA.                                  
065500* ACHOU UM CARACTER NAO-BRANCO NESTA POSICAO - E O FIM DO NOME.           
065600     IF WS-REGRA-NOME (WS-IX-REGRA)                                       
065700-        (WS-IX-NOME-LEN:1) NOT = SPACE                                   
065800         GO TO 0587-MONTA-JUSTIFICATIVA.                                  
065900* AINDA E BRANCO - RECUA 1 POSICAO E TESTA DE NOVO.                       
066000     SUBTRACT 1 FROM WS-IX-NOME-LEN.                                      
066100     GO TO 0586-ACHA-TAM-NOME.                                            
066200                                                                          
066300* MONTA A JUSTIFICATIVA COM O NOME COMPLETO DA REGRA, DO                  
066400* TAMANHO REAL APURADO ACIMA (REFERENCIA MODIFICADA 1:TAMANHO),           
066500* E NAO MAIS 'DELIMITED BY SPACE' - QUE CORTAVA O NOME NO 1o              
066600* BRANCO ENTRE PALAVRAS E GERAVA JUSTIFICATIVA INCOMPLETA (ERRO           
066700* CORRIGIDO NA VRS 1.9). SE O NOME VIER TODO EM BRANCO (REGRA             
066800* CADASTRADA SEM NOME), ASSUME TAMANHO 1 PARA NAO ZERAR A                 
066900* REFERENCIA MODIFICADA.                                                  
067000 0587-MONTA-JUSTIFICATIVA.                                                
067100     IF WS-IX-NOME-LEN = ZERO                                             
067200         MOVE 1 TO WS-IX-NOME-LEN.                                        
067300     STRING 'Se activo la regla ID ' DELIMITED BY SIZE                    
067400-        WS-DIAG-RULE-ID             DELIMITED BY SIZE                    
067500-        ': '                        DELIMITED BY SIZE                    
067600-        WS-REGRA-NOME (WS-IX-REGRA)                                      
067700-            (1:WS-IX-NOME-LEN)      DELIMITED BY SIZE                    
067800-        '.'                         DELIMITED BY SIZE                    
067900-        INTO WS-JUST-MONTADA.                                            
068000     MOVE WS-JUST-MONTADA TO WS-DIAG-JUST.                                
068100     GO TO 0590-INFERE-FIM.                                               
068200                                                                          
068300* NENHUMA REGRA DISPAROU (OU TABELA VAZIA) - DESFECHO PADRAO.             
068400* O NIVEL FICA 'NO CLASIFICADO', O ID DA REGRA FICA ZERO (NAO             
068500* EXISTE REGRA 0 NO CADASTRO) E A ACAO/JUSTIFICATIVA SAO AS               
068600* MENSAGENS FIXAS DE WORKING-STORAGE, DEFINIDAS PELO NUCLEO.              
068700 0580-INFERE-DEFAULT.                                                     
068800     MOVE 'NO CLASIFICADO'     TO WS-DIAG-LEVEL.                          
068900     MOVE ZERO                TO WS-DIAG-RULE-ID.                         
069000* AS 2 MENSAGENS ABAIXO SAO AS MESMAS PARA TODA OBSERVACAO SEM            
069100* REGRA APLICAVEL - NAO HA STRING AQUI, SO COPIA DIRETA.                  
069200     MOVE WS-MSG-ACAO-PADRAO   TO WS-DIAG-ACTION.                         
069300     MOVE WS-MSG-JUST-PADRAO   TO WS-DIAG-JUST.                           
069400                                                                          
069500* FIM DO MOTOR DE INFERENCIA - ALVO DO PERFORM THRU DE 0420.              
069600 0590-INFERE-FIM.                                                         
069700     EXIT.                                                                
069800                                                                          
069900* AVALIA AS N CONDICOES DA REGRA CORRENTE (WS-IX-REGRA) E CONTA           
070000* QUANTAS BATEM. O CHAMADOR (0510) COMPARA O TOTAL CONTRA                 
070100* REGRA-QTDE-COND - SE FOREM IGUAIS, TODAS AS CONDICOES DA REGRA          
070200* FORAM SATISFEITAS (E SAO SEMPRE AVALIADAS EM 'AND', NUNCA EM            
070300* 'OR' - NAO EXISTE ESSA OPCAO NO CADASTRO DE REGRAS).                    
070400 0600-AVALIA-CONDICOES-REGRA.                                             
070500     MOVE ZERO TO WS-QTDE-SATISFEITAS.                                    
070600     MOVE ZERO TO WS-IX-COND.                                             
070700* PASSA POR TODAS AS CONDICOES DECLARADAS NESTA REGRA (NUNCA              
070800* MAIS QUE REGRA-QTDE-COND, AINDA QUE A TABELA TENHA 3 SLOTS).            
070900     PERFORM 0610-AVALIA-UMA-CONDICAO                                     
071000-        VARYING WS-IX-COND FROM 1 BY 1                                   
071100-        UNTIL WS-IX-COND > WS-REGRA-QTDE-COND (WS-IX-REGRA).             
071200                                                                          
071300* COMPARA 1 FATO CONTRA 1 CONDICAO DA REGRA CORRENTE. VARIAVEL            
071400* DE FATO DESCONHECIDA OU OPERADOR DESCONHECIDO = NUNCA SATISFAZ          
071500* (VRS 1.3 - ANTES DISTO O JOB ABORTAVA COM S0C7). PRIMEIRO               
071600* DESCOBRE QUAL DOS 3 FATOS DA OBSERVACAO A CONDICAO QUER (POR            
071700* NOME DE VARIAVEL), COPIA PARA WS-FATO-COMPARADO, E SO ENTAO             
071800* TESTA O OPERADOR - ASSIM O TESTE DE OPERADOR FICA IGUAL PARA            
071900* OS 3 CASOS, EM VEZ DE REPETIR GE/GT/LE/LT/EQ TRES VEZES.                
072000 0610-AVALIA-UMA-CONDICAO.                                                
072100* QUAL DOS 3 FATOS ESTA CONDICAO QUER COMPARAR.                           
072200     IF WS-COND-VAR (WS-IX-REGRA, WS-IX-COND) = 'TEMPERATURA'             
072300         MOVE WS-FATO-TEMPERATURA TO WS-FATO-COMPARADO                    
072400     ELSE                                                                 
072500     IF WS-COND-VAR (WS-IX-REGRA, WS-IX-COND) = 'HUMEDAD'                 
072600         MOVE WS-FATO-HUMEDAD     TO WS-FATO-COMPARADO                    
072700     ELSE                                                                 
072800     IF WS-COND-VAR (WS-IX-REGRA, WS-IX-COND) = 'VIENTO'                  
072900         MOVE WS-FATO-VIENTO      TO WS-FATO-COMPARADO                    
073000     ELSE                                                                 
073100* VARIAVEL NAO RECONHECIDA - SAI SEM SOMAR EM WS-QTDE-SATISFEITAS,        
073200* OU SEJA, A CONDICAO NUNCA E CONSIDERADA SATISFEITA (VRS 1.3).           
073300         GO TO 0610-AVALIA-FIM.                                           
073400                                                                          
073500* CINCO OPERADORES SUPORTADOS: GE/GT/LE/LT/EQ. O PRIMEIRO QUE             
073600* BATER COM O OPERADOR CADASTRADO SOMA 1 E SAI; SE NENHUM                 
073700* OPERADOR FOR RECONHECIDO, A CONDICAO TAMBEM NAO E SATISFEITA.           
073800* 'GE' - MAIOR OU IGUAL. USADO P.EX. EM CONDICOES DE VENTO >=             
073900* X KM/H PARA RISCO ALTO POR VENTO.                                       
074000     IF WS-COND-OP (WS-IX-REGRA, WS-IX-COND) = 'GE'                       
074100       AND WS-FATO-COMPARADO >=                                           
074200-          WS-COND-VALOR (WS-IX-REGRA, WS-IX-COND)                        
074300         ADD 1 TO WS-QTDE-SATISFEITAS                                     
074400         GO TO 0610-AVALIA-FIM.                                           
074500* 'GT' - ESTRITAMENTE MAIOR.                                              
074600     IF WS-COND-OP (WS-IX-REGRA, WS-IX-COND) = 'GT'                       
074700       AND WS-FATO-COMPARADO >                                            
074800-          WS-COND-VALOR (WS-IX-REGRA, WS-IX-COND)                        
074900         ADD 1 TO WS-QTDE-SATISFEITAS                                     
075000         GO TO 0610-AVALIA-FIM.                                           
075100* 'LE' - MENOR OU IGUAL.                                                  
075200     IF WS-COND-OP (WS-IX-REGRA, WS-IX-COND) = 'LE'                       
075300       AND WS-FATO-COMPARADO <=                                           
075400-          WS-COND-VALOR (WS-IX-REGRA, WS-IX-COND)                        
075500         ADD 1 TO WS-QTDE-SATISFEITAS                                     
075600         GO TO 0610-AVALIA-FIM.                                           
075700* O OPERADOR 'LE' (<=) TINHA FICADO TROCADO COM 'GE' NA 1a                
075800* VERSAO - CORRIGIDO NA VRS 1.2, A PARTIR DE RECLAMACAO DO                
075900* NUCLEO SOBRE DIAGNOSTICOS DE RISCO BAIXO SAINDO COMO ALTO.              
076000     IF WS-COND-OP (WS-IX-REGRA, WS-IX-COND) = 'LT'                       
076100       AND WS-FATO-COMPARADO <                                            
076200-          WS-COND-VALOR (WS-IX-REGRA, WS-IX-COND)                        
076300         ADD 1 TO WS-QTDE-SATISFEITAS                                     
076400         GO TO 0610-AVALIA-FIM.                                           
076500* 'EQ' - IGUALDADE EXATA, COMPARACAO DE PONTO FIXO (SEM                   
076600* ARREDONDAMENTO NEM TOLERANCIA) - POUCO USADO NO CADASTRO REAL,          
076700* MAS MANTIDO PORQUE O NUCLEO PEDIU NA ESPECIFICACAO ORIGINAL.            
076800     IF WS-COND-OP (WS-IX-REGRA, WS-IX-COND) = 'EQ'                       
076900       AND WS-FATO-COMPARADO =                                            
077000-          WS-COND-VALOR (WS-IX-REGRA, WS-IX-COND)                        
077100         ADD 1 TO WS-QTDE-SATISFEITAS.                                    
077200                                                                          
077300* FIM DA AVALIACAO DE 1 CONDICAO - ALVO DO PERFORM THRU DE 0600           
077400* E DOS GO TO DE SAIDA ANTECIPADA ACIMA.                                  
077500 0610-AVALIA-FIM.                                                         
077600     EXIT.                                                                
077700                                                                          
077800* MONTA O REGISTRO DE SAIDA A PARTIR DOS CAMPOS JA APURADOS EM            
077900* 0500-INFERE-RISCO E GRAVA NO ARQUIVO DIAGNOST. A CHAVE DE CAMPO         
078000* (OBS-ID E DATA) E SIMPLES ECO DA OBSERVACAO DE ENTRADA - O              
078100* DIAGNOSTICO NUNCA CARREGA TIMESTAMP PROPRIO, SO A DATA EM QUE           
078200* A LEITURA FOI FEITA NO CAMPO (NAO A DATA DO PROCESSAMENTO).             
078300 0700-MONTA-DIAGNOSTICO.                                                  
078400* CHAVE DE CAMPO, ECO DIRETO DA OBSERVACAO DE ENTRADA.                    
078500     MOVE OBS-ID         TO DIAG-OBS-ID.                                  
078600     MOVE OBS-DATA-R     TO DIAG-DATA-R.                                  
078700* OS 4 CAMPOS A SEGUIR FORAM APURADOS PELO MOTOR DE INFERENCIA            
078800* EM 0500 (0585-INFERE-ACHOU OU 0580-INFERE-DEFAULT).                     
078900     MOVE WS-DIAG-LEVEL  TO DIAG-NIVEL.                                   
079000     MOVE WS-DIAG-RULE-ID TO DIAG-REGRA-ID.                               
079100     MOVE WS-DIAG-ACTION TO DIAG-ACAO.                                    
079200     MOVE WS-DIAG-JUST   TO DIAG-JUSTIFICATIVA.                           
079300* GRAVA NO ARQUIVO DE SAIDA - SEQUENCIAL, SEM CHAVE, 1 REGISTRO           
079400* POR OBSERVACAO PROCESSADA, NA MESMA ORDEM DE LEITURA DE OBSERVA.        
079500     WRITE REG-DIAGNOSTICO.                                               
079600                                                                          
079700* ACUMULA O CONTADOR DO NIVEL DE RISCO DESTA OBSERVACAO NA                
079800* WS-TAB-NIVEL, CRIANDO UMA LINHA NOVA SE O NIVEL AINDA NAO               
079900* APARECEU (TABELA DINAMICA, VRS 1.7 - ANTES ERA FIXA, COM AS             
080000* LINHAS DE NIVEL CODIFICADAS NO PROGRAMA; PASSOU A DINAMICA              
080100* PORQUE O NUCLEO COMECOU A CADASTRAR NOVOS NOMES DE NIVEL SEM            
080200* AVISAR A EQUIPE DE SISTEMAS).                                           
080300 0800-ACUMULA-CONTADOR-NIVEL.                                             
080400* ZERA O INDICE ANTES DE COMECAR A VARREDURA LINEAR EM 0810.              
080500     MOVE ZERO TO WS-IX-NIVEL.                                            
080600                                                                          
080700* PROCURA O NOME DO NIVEL DESTA OBSERVACAO NA TABELA JA                   
080800* MONTADA; SE ACHAR, SOMA 1 NA LINHA; SE VARRER TUDO E NAO                
080900* ACHAR, E NIVEL NOVO (0820). A TABELA (WS-TAB-NIVEL, OCCURS              
081000* 20) RARAMENTE PASSA DE 4 OU 5 LINHAS NA PRATICA - OS NOMES DE           
081100* NIVEL SAO POUCOS (BAIXO/MODERADO/ALTO/EXTREMO, TIPICAMENTE).            
081200 0810-PROCURA-NIVEL.                                                      
081300     ADD 1 TO WS-IX-NIVEL.                                                
081400* VARREU A TABELA TODA SEM ACHAR O NIVEL - E NOVO.                        
081500     IF WS-IX-NIVEL > WS-QTDE-NIVEIS                                      
081600         GO TO 0820-NIVEL-NOVO.                                           
081700* ACHOU A LINHA DESTE NIVEL - SOMA 1 E SAI SEM VARRER O RESTO.            
081800     IF WS-NIVEL-NOME (WS-IX-NIVEL) = WS-DIAG-LEVEL                       
081900         ADD 1 TO WS-NIVEL-CONT (WS-IX-NIVEL)                             
082000         GO TO 0890-ACUMULA-FIM.                                          
082100     GO TO 0810-PROCURA-NIVEL.                                            
082200                                                                          
082300* ABRE LINHA NOVA NO FIM DA TABELA PARA UM NIVEL AINDA NAO VISTO          
082400* NESTA EXECUCAO, E JA COMECA O CONTADOR DESSA LINHA EM 1 (A              
082500* PROPRIA OBSERVACAO QUE DISPAROU A CRIACAO DA LINHA JA CONTA).           
082600 0820-NIVEL-NOVO.                                                         
082700     ADD 1 TO WS-QTDE-NIVEIS.                                             
082800     MOVE WS-DIAG-LEVEL TO WS-NIVEL-NOME (WS-QTDE-NIVEIS).                
082900     MOVE 1             TO WS-NIVEL-CONT (WS-QTDE-NIVEIS).                
083000                                                                          
083100* FIM DO ACUMULADOR POR NIVEL - ALVO DO PERFORM DE 0420 E DOS             
083200* GO TO DE SAIDA ANTECIPADA DE 0810.                                      
083300 0890-ACUMULA-FIM.                                                        
083400     EXIT.                                                                
083500                                                                          
083600* ESCREVE A LINHA DE DETALHE DA OBSERVACAO PROCESSADA, COM                
083700* QUEBRA-DE-PAGINA A CADA 50 LINHAS (VRS 1.1). OS CAMPOS DE               
083800* DETALHE VEM EM PARTE DA OBSERVACAO (DATA/TEMPERATURA/UMIDADE/           
083900* VENTO) E EM PARTE DO DIAGNOSTICO JA APURADO (NIVEL/REGRA/ACAO)          
084000* - A JUSTIFICATIVA COMPLETA NAO SAI NO RELATORIO COLUNAR, SO NO          
084100* ARQUIVO DIAGNOST (A LINHA DE 132 COLUNAS NAO TEM ESPACO).               
084200 0900-GRAVA-DETALHE-RELATORIO.                                            
084300* QUEBRA DE PAGINA ANTES DE IMPRIMIR, NUNCA DEPOIS - A LINHA 50           
084400* E A ULTIMA DA PAGINA CORRENTE, NAO A 1a DA PROXIMA.                     
084500     IF WS-CONT-LINHA >= 50                                               
084600         PERFORM 0300-IMPRIME-CABECALHO.                                  
084700* OS 5 PRIMEIROS CAMPOS VEM DO REGISTRO DA OBSERVACAO LIDA.               
084800     MOVE OBS-ID           TO DET-OBS-ID.                                 
084900     MOVE OBS-DATA-R       TO DET-OBS-DATA.                               
085000     MOVE OBS-TEMPERATURA  TO DET-TEMPERATURA.                            
085100     MOVE OBS-HUMEDAD      TO DET-HUMEDAD.                                
085200     MOVE OBS-VIENTO       TO DET-VIENTO.                                 
085300* OS 3 ULTIMOS CAMPOS VEM DO RESULTADO DO MOTOR DE INFERENCIA             
085400* (0500-0590), JA DISPONIVEIS EM WS-DIAG-xxx QUANDO ESTA ROTINA           
085500* E CHAMADA POR 0420.                                                     
085600     MOVE WS-DIAG-LEVEL    TO DET-NIVEL.                                  
085700     MOVE WS-DIAG-RULE-ID  TO DET-REGRA-ID.                               
085800     MOVE WS-DIAG-ACTION   TO DET-ACAO.                                   
085900     WRITE REG-RELATO FROM WS-DETALHE1                                    
086000-        AFTER ADVANCING 1 LINE.                                          
086100* CONTA A LINHA IMPRESSA PARA O TESTE DE QUEBRA DE PAGINA LA EM           
086200* CIMA, NA PROXIMA VEZ QUE ESTA PARAGRAFO FOR CHAMADO.                    
086300     ADD 1 TO WS-CONT-LINHA.                                              
086400                                                                          
086500* IMPRIME O BLOCO-RESUMO: 1 LINHA POR NIVEL DE RISCO ENCONTRADO,          
086600* MAIS O TOTAL GERAL DE OBSERVACOES E O TOTAL DE REGRAS CARGADAS.         
086700* CHAMADO 1 UNICA VEZ, NO FIM DO JOB, DEPOIS QUE TODAS AS                 
086800* OBSERVACOES JA FORAM PROCESSADAS E A TABELA WS-TAB-NIVEL JA             
086900* ESTA COMPLETA.                                                          
087000 1000-FINALIZA.                                                           
087100* CABECALHO DO BLOCO-RESUMO, 2 LINHAS EM BRANCO ANTES PARA                
087200* SEPARAR DO ULTIMO DETALHE IMPRESSO.                                     
087300     WRITE REG-RELATO FROM WS-CAB3                                        
087400-        AFTER ADVANCING 2 LINES.                                         
087500* ZERA O INDICE E CHAMA 1010 UMA VEZ PARA CADA LINHA JA ABERTA            
087600* EM WS-TAB-NIVEL POR 0820 DURANTE O PROCESSAMENTO.                       
087700     MOVE ZERO TO WS-IX-NIVEL.                                            
087800     PERFORM 1010-IMPRIME-TOTAIS-NIVEL                                    
087900-        UNTIL WS-IX-NIVEL = WS-QTDE-NIVEIS.                              
088000* LINHA DE TOTAL GERAL: QUANTAS OBSERVACOES FORAM LIDAS NO TODO           
088100* (SOMA DE TODOS OS NIVEIS, VRS 1.2).                                     
088200     MOVE WS-TOTAL-OBSERVACOES TO RES-TOTAL-OBS.                          
088300     WRITE REG-RELATO FROM WS-RESUMO-TOTAL                                
088400-        AFTER ADVANCING 1 LINE.                                          
088500* LINHA INFORMATIVA: QUANTAS REGRAS ESTAVAM CARREGADAS NESTA              
088600* EXECUCAO - UTIL PARA CONFERIR SE O ARQUIVO RULES FOI TROCADO            
088700* SEM O OPERADOR AVISAR O ANALISTA.                                       
088800     MOVE WS-QTDE-REGRAS TO RES-TOTAL-REGRAS.                             
088900     WRITE REG-RELATO FROM WS-RESUMO-REGRAS                               
089000-        AFTER ADVANCING 1 LINE.                                          
089100     GO TO 1090-IMPRIME-TOTAIS-FIM.                                       
089200                                                                          
089300* IMPRIME 1 LINHA DO BLOCO-RESUMO PARA O NIVEL CORRENTE (WS-IX-           
089400* NIVEL), NA MESMA ORDEM EM QUE OS NIVEIS FORAM APARECENDO NO             
089500* ARQUIVO DE OBSERVACOES (NAO HA ORDENACAO ALFABETICA NEM POR             
089600* CONTAGEM - A ORDEM E A DA PRIMEIRA OCORRENCIA DE CADA NIVEL).           
089700 1010-IMPRIME-TOTAIS-NIVEL.                                               
089800     ADD 1 TO WS-IX-NIVEL.                                                
089900* NOME DO NIVEL (BAIXO/MODERADO/ALTO/EXTREMO, OU OUTRO TEXTO              
090000* QUE A REGRA TENHA GRAVADO EM DIAG-LEVEL) E SEU CONTADOR.                
090100     MOVE WS-NIVEL-NOME (WS-IX-NIVEL) TO RES-NIVEL-NOME.                  
090200     MOVE WS-NIVEL-CONT (WS-IX-NIVEL) TO RES-NIVEL-CONT.                  
090300     WRITE REG-RELATO FROM WS-RESUMO-NIVEL                                
090400-        AFTER ADVANCING 1 LINE.                                          
090500                                                                          
090600* FIM DO JOB - ALVO DO PERFORM THRU DE 0000-INICIO. NAO FECHA             
090700* OS ARQUIVOS AQUI; O CLOSE FICA NA MAINLINE, DEPOIS DESTE                
090800* PERFORM, JUNTO COM O STOP RUN (VER 0000-INICIO NO TOPO DO               
090900* PROGRAMA).                                                              
091000 1090-IMPRIME-TOTAIS-FIM.                                                 
091100     EXIT.                                                                
091200                                                                          
